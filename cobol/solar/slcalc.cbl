000010*>****************************************************************        
000020*>                                                               *        
000030*>                  Solar Advisory   Rule Calculations           *        
000040*>         Pure per-inquiry maths, no file I/O of its own        *        
000050*>                                                               *        
000060*>****************************************************************        
000070*>                                                                        
000080 identification          division.                                        
000090*>===============================                                         
000100*>                                                                        
000110      program-id.         slcalc.                                         
000120      author.             D M Fernando.                                   
000130      installation.       Applewood Computers - Colombo Office.           
000140      date-written.       04/01/1986.                                     
000150      date-compiled.                                                      
000160      security.           Copyright (C) 1986-2026 & later,                
000170                           Vincent Bryan Coen.                            
000180                           Distributed under the GNU General              
000190                           Public License. See file COPYING.              
000200*>**                                                                      
000210*>    Remarks.            Sizing / cost / savings / confidence            
000220*>                        rule chain for one Inquiry record.              
000230*>                        Called once per Inquiry by Sl000.               
000240*>**                                                                      
000250*>    Called modules.     None.                                           
000260*>**                                                                      
000270*>    Error messages used.                                                
000280*>                        SL010 - SL017 (warnings, non-fatal).            
000290*>**                                                                      
000300*> Changes:                                                               
000310*> 04/01/86 dmf -        Original Basic sizing routine.                   
000320*> 19/03/91 dmf -    .01 Ported to Cobol-74 for the Payroll               
000330*>                       machine, kept the Basic paragraph                
000340*>                       shape (Aa/Bb/Zz sections).                       
000350*> 11/07/94 dmf -    .02 Added budget affordability check                 
000360*>                       per finance dept request.                        
000370*> 02/11/98 dmf -    .03 Y2K - all dates now ccyymmdd, no                 
000380*>                       more 2-digit year comparisons.                   
000390*> 30/06/03 rjp -    .04 Added roof-space constraint chain,               
000400*>                       tile/asbestos/concrete multipliers.              
000410*> 14/09/07 rjp -    .05 Confidence banding added (Hi/Med/Lo).            
000420*> 21/02/11 vbc -    .06 Reworked square-root routine, the old            
000430*>                       one looped forever on a zero input.              
000440*> 09/12/25 vbc - 1.0.00 Recreated for Sri Lanka rooftop solar            
000450*>                       advisory batch, ticket SLR-114.          SLR-114 
000460*> 19/01/26 vbc -    .01 Roof multiplier now table driven, was            
000470*>                       a chain of Ifs, ticket SLR-121.          SLR-121 
000480*> 02/02/26 vbc -    .02 Infeasible path now falls through to             
000490*>                       Aa900 so confidence is set the same              
000500*>                       way as every other exit, ticket                  
000510*>                       SLR-129.                                 SLR-129 
000520*>**                                                                      
000530 environment             division.                                        
000540*>===============================                                         
000550*>                                                                        
000560 configuration           section.                                         
000570 special-names.                                                           
000580     class SL-Lower-Alpha is "a" thru "z".                                
000590*>                                                                        
000600 data                    division.                                        
000610*>===============================                                         
000620*>                                                                        
000630 working-storage         section.                                         
000640*>--------------------------------                                        
000650 77  prog-name           pic x(15) value "SLCALC (1.0.02)".               
000660*>                                                                        
000670 copy "slcalc-ws.cob".                                                    
000680*>                                                                        
000690 01  SL-Work-Fields.                                                      
000700     03  WS-Daily-Kwh          pic 9(5)v9999  comp-3.                     
000710     03  WS-Sun-Hours          pic 9v99       comp-3.                     
000720     03  WS-Sun-Uncert         pic v999       comp-3.                     
000730     03  WS-Required-Kw        pic 9(3)v99    comp-3.                     
000740     03  WS-Clamped-Kw         pic 9(3)v99    comp-3.                     
000750     03  WS-Required-Space     pic 9(5)v9     comp-3.                     
000760     03  WS-Derive-Kw          pic 9(3)v99    comp-3.                     
000770     03  WS-Derive-Watts       pic 9(6)       comp.                       
000780     03  WS-Derive-Panels      pic 9(4)       comp.                       
000790     03  WS-Derive-Rem         pic 9(6)       comp.                       
000800     03  WS-Derive-Space       pic 9(5)v9     comp-3.                     
000810     03  WS-Roof-Flag          pic x          value "N".                  
000820         88  WS-Roof-Is-Constrained     value "Y".                        
000830     03  WS-Budget-Flag        pic x          value "N".                  
000840         88  WS-Budget-Is-Constrained   value "Y".                        
000850     03  WS-Infeas-Flag        pic x          value "N".                  
000860         88  WS-Is-Infeasible           value "Y".                        
000870     03  WS-Max-Panels-Roof    pic 9(4)       comp.                       
000880     03  WS-Max-Kw-Roof        pic 9(3)v99    comp-3.                     
000890     03  WS-Max-Kw-Budget      pic 9(3)v99    comp-3.                     
000900     03  WS-Roof-Mult-Ix       pic 9          comp.                       
000910     03  WS-Roof-Mult          pic 9v99       comp-3.                     
000920     03  WS-Cost-Kw            pic 9(3)v99    comp-3.                     
000930     03  WS-Cost-Result        pic 9(9)v99    comp-3.                     
000940     03  WS-Req-Cost           pic 9(9)v99    comp-3.                     
000950     03  WS-Final-Kw           pic 9(3)v99    comp-3.                     
000960     03  WS-Final-Panels       pic 9(4)       comp.                       
000970     03  WS-Final-Space        pic 9(5)v9     comp-3.                     
000980     03  WS-Final-Cost         pic 9(9)v99    comp-3.                     
000990     03  WS-Annual-Gen         pic 9(7)v99    comp-3.                     
001000     03  WS-Avg-Tariff         pic 9(3)v9999  comp-3.                     
001010     03  WS-Bill-Total         pic 9(7)v99    comp-3.                     
001020     03  WS-Remaining-Kwh      pic 9(5)v99    comp-3.                     
001030     03  WS-Slab-Units         pic 9(5)v99    comp-3.                     
001040     03  WS-Prev-Max           pic 9(4)       comp.                       
001050     03  WS-Energy-Savings     pic 9(9)v9999  comp-3.                     
001060     03  WS-Maintenance        pic 9(9)v9999  comp-3.                     
001070     03  WS-Annual-Savings     pic s9(9)v99   comp-3.                     
001080     03  WS-Payback-Yrs        pic 9(3)v9     comp-3.                     
001090     03  WS-Payback-Flag       pic x          value "N".                  
001100         88  WS-Payback-Ok              value "Y".                        
001110     03  WS-Total-Uncert       pic v9999      comp-3.                     
001120     03  WS-Uncert-Yrs         pic 9(3)v9     comp-3.                     
001130     03  WS-Sum-Sq             pic 9v999999   comp-3.                     
001140     03  WS-Sq-Ix              pic 9          comp.                       
001150     03  WS-Sqrt-X             pic 9v999999   comp-3.                     
001160     03  WS-Sqrt-Guess         pic 9v999999   comp-3.                     
001170     03  WS-Sqrt-Ix            pic 99         comp.                       
001180     03  WS-Category-Code      pic 9          comp.                       
001190     03  WS-Constraint-Code    pic x(6).                                  
001200     03  WS-Norm-Roof-Type     pic x(10).                                 
001210     03  filler                pic x(4).                                  
001220*>                                                                        
001230 copy "slcat.cob".                                                        
001240*>                                                                        
001250 01  Error-Messages.                                                      
001260     03  SL010  pic x(48) value                                           
001270         "SL010 Required system size clamped to minimum".                 
001280     03  SL011  pic x(48) value                                           
001290         "SL011 Required system size clamped to maximum".                 
001300     03  SL012  pic x(48) value                                           
001310         "SL012 Roof space constrains the system size".                   
001320     03  SL013  pic x(48) value                                           
001330         "SL013 Budget below minimum viable installation".                
001340     03  SL014  pic x(48) value                                           
001350         "SL014 Budget cannot fund even the fixed cost".                  
001360     03  SL015  pic x(48) value                                           
001370         "SL015 Budget affordable system below minimum".                  
001380     03  SL016  pic x(48) value                                           
001390         "SL016 Budget constrains the system size".                       
001400     03  SL017  pic x(48) value                                           
001410         "SL017 Savings do not justify the investment".                   
001420     03  SL018  pic x(48) value                                           
001430         "SL018 Location not lower-cased on the way in".                  
001440     03  filler pic x(4).                                                 
001450*>                                                                        
001460 copy "slparm.cob".                                                       
001470 copy "slregn.cob".                                                       
001480 copy "sltar.cob".                                                        
001490*>                                                                        
001500 linkage                 section.                                         
001510*>------------------------------                                          
001520*>                                                                        
001530 copy "slinq.cob".                                                        
001540 copy "slres.cob".                                                        
001550 copy "slcall.cob".                                                       
001560*>                                                                        
001570 procedure               division using                                   
001580             SL-Inquiry-Record                                            
001590             SL-Result-Record                                             
001600             SL-Calling-Data.                                             
001610*>=============================                                           
001620*>                                                                        
001630 AA000-MAIN-LINE.                                                         
001640*>***************                                                         
001650*>                                                                        
001660     move     zero            to WS-Sum-Sq                                
001670     move     "N"              to WS-Roof-Flag                            
001680                                   WS-Budget-Flag                         
001690                                   WS-Infeas-Flag                         
001700                                   WS-Payback-Flag                        
001710     move     Inq-Id           to Res-Id                                  
001720     move     "Y"              to Res-Feasible                            
001730*>                                                                        
001740     perform  AA100-LOOKUP-SUN-HOURS.                                     
001750     perform  AA200-SIZE-SYSTEM.                                          
001760     perform  AA300-CHECK-ROOF-SPACE.                                     
001770     move     WS-Clamped-Kw    to WS-Cost-Kw.                             
001780     perform  AA400-COMPUTE-COST.                                         
001790     move     WS-Cost-Result   to WS-Req-Cost.                            
001800     perform  AA500-CHECK-BUDGET.                                         
001810     if       WS-Is-Infeasible                                            
001820              go to AA900-COMPUTE-CONFIDENCE.                             
001830     perform  AA600-SELECT-FINAL-SYSTEM.                                  
001840     perform  AA700-COMPUTE-SAVINGS.                                      
001850*>                                                                        
001860 AA900-COMPUTE-CONFIDENCE section.                                        
001870*>*********************************                                       
001880*>                                                                        
001890*> R9 - confidence banding on the payback uncertainty.                    
001900*>                                                                        
001910     if       not WS-Payback-Ok                                           
001920              move   "LOW   "  to WS-Confidence                           
001930              move   zero      to WS-Uncert-Yrs                           
001940              go to  BB100-ASSIGN-CATEGORY.                               
001950*>                                                                        
001960     move     WS-Sun-Uncert           to SL-Uncert-Sun.                   
001970     move     SL-Parm-Tariff-Uncert   to SL-Uncert-Tariff.                
001980     move     SL-Parm-Min-Cost-Uncert to SL-Uncert-Cost.                  
001990     move     zero                    to WS-Sum-Sq.                       
002000     perform  AA910-SUM-OF-SQUARES                                        
002010              varying WS-Sq-Ix from 1 by 1                                
002020              until   WS-Sq-Ix > 3.                                       
002030     move     WS-Sum-Sq        to WS-Sqrt-X.                              
002040     perform  AA950-SQUARE-ROOT.                                          
002050     move     WS-Sqrt-Guess    to WS-Total-Uncert.                        
002060*>                                                                        
002070     compute  WS-Uncert-Yrs rounded =                                     
002080              WS-Payback-Yrs * WS-Total-Uncert.                           
002090*>                                                                        
002100     evaluate true                                                        
002110        when  WS-Total-Uncert < .200                                      
002120              move "HIGH  "   to WS-Confidence                            
002130        when  WS-Total-Uncert < .350                                      
002140              move "MEDIUM"   to WS-Confidence                            
002150        when  other                                                       
002160              move "LOW   "   to WS-Confidence                            
002170     end-evaluate.                                                        
002180*>                                                                        
002190 AA900-Exit.  exit section.                                               
002200*>                                                                        
002210 AA910-SUM-OF-SQUARES.                                                    
002220*>*********************                                                   
002230*>                                                                        
002240     compute  WS-Sum-Sq = WS-Sum-Sq +                                     
002250              (SL-Uncert-Comp-Occ (WS-Sq-Ix) *                            
002260               SL-Uncert-Comp-Occ (WS-Sq-Ix)).                            
002270*>                                                                        
002280 AA950-SQUARE-ROOT section.                                               
002290*>**************************                                              
002300*>                                                                        
002310*> Newton-Raphson square root of Ws-Sqrt-X into Ws-Sqrt-Guess.            
002320*> No Sqrt intrinsic used - ten passes is ample for our range.            
002330*>                                                                        
002340     if       WS-Sqrt-X = zero                                            
002350              move zero to WS-Sqrt-Guess                                  
002360              go to AA950-Exit.                                           
002370     move     WS-Sqrt-X        to WS-Sqrt-Guess.                          
002380     perform  AA955-SQRT-ITERATE                                          
002390              varying WS-Sqrt-Ix from 1 by 1                              
002400              until   WS-Sqrt-Ix > 10.                                    
002410*>                                                                        
002420 AA950-Exit.  exit section.                                               
002430*>                                                                        
002440 AA955-SQRT-ITERATE.                                                      
002450*>*******************                                                     
002460*>                                                                        
002470     compute  WS-Sqrt-Guess rounded =                                     
002480              (WS-Sqrt-Guess + (WS-Sqrt-X / WS-Sqrt-Guess))               
002490               / 2.                                                       
002500*>                                                                        
002510 BB100-ASSIGN-CATEGORY section.                                           
002520*>******************************                                          
002530*>                                                                        
002540*> R10 - final category text, and Bb110 writes the record.                
002550*>                                                                        
002560     evaluate true                                                        
002570        when  WS-Is-Infeasible                                            
002580              move 5 to WS-Category-Code                                  
002590        when  not WS-Payback-Ok                                           
002600              move 5 to WS-Category-Code                                  
002610        when  WS-Payback-Yrs <= SL-Parm-Excel-Payback                     
002620              move 1 to WS-Category-Code                                  
002630        when  WS-Payback-Yrs <= SL-Parm-Ideal-Payback                     
002640              move 2 to WS-Category-Code                                  
002650        when  WS-Payback-Yrs <= SL-Parm-Max-Payback                       
002660              move 3 to WS-Category-Code                                  
002670        when  other                                                       
002680              move 4 to WS-Category-Code                                  
002690     end-evaluate.                                                        
002700     move     Cat-Desc (WS-Category-Code) to Res-Category.                
002710     perform  BB110-BUILD-RESULT-RECORD.                                  
002720*>                                                                        
002730 BB100-Exit.  exit section.                                               
002740*>                                                                        
002750 BB110-BUILD-RESULT-RECORD.                                               
002760*>**************************                                              
002770*>                                                                        
002780     if       WS-Is-Infeasible                                            
002790              move "N"        to Res-Feasible                             
002800              move zero       to Res-System-Kw                            
002810                                 Res-Num-Panels                           
002820                                 Res-Roof-Space                           
002830                                 Res-Cost                                 
002840                                 Res-Annual-Gen                           
002850                                 Res-Annual-Savings                       
002860                                 Res-Payback-Yrs                          
002870                                 Res-Uncert-Yrs                           
002880              move "INFEAS"   to Res-Constraint                           
002890              move WS-Confidence to Res-Confidence                        
002900              go to ZZ990-SLCALC-EXIT.                                    
002910*>                                                                        
002920     move     WS-Final-Kw      to Res-System-Kw.                          
002930     move     WS-Final-Panels  to Res-Num-Panels.                         
002940     move     WS-Final-Space   to Res-Roof-Space.                         
002950     move     WS-Final-Cost    to Res-Cost.                               
002960     move     WS-Annual-Gen    to Res-Annual-Gen.                         
002970     move     WS-Annual-Savings to Res-Annual-Savings.                    
002980     move     WS-Payback-Yrs   to Res-Payback-Yrs.                        
002990     move     WS-Uncert-Yrs    to Res-Uncert-Yrs.                         
003000     move     WS-Confidence    to Res-Confidence.                         
003010     move     WS-Constraint-Code to Res-Constraint.                       
003020*>                                                                        
003030 ZZ990-SLCALC-EXIT.                                                       
003040     move     zero             to SL-Term-Code.                           
003050     goback.                                                              
003060*>                                                                        
003070 AA100-LOOKUP-SUN-HOURS section.                                          
003080*>*******************************                                         
003090*>                                                                        
003100*> R1 - Region is already lower-cased by Sl000 before the call,           
003110*> Sl018 catches a caller that forgot to.                                 
003120*>                                                                        
003130     if       Inq-Location (1:1) not = space                              
003140        and   Inq-Location (1:1) is not class SL-Lower-Alpha              
003150              display SL018 upon console.                                 
003160*>                                                                        
003170     set      SL-Reg-Ix to 1.                                             
003180     search   SL-Region-Entry                                             
003190        at end                                                            
003200              move Reg-Dflt-Sun-Hours   to WS-Sun-Hours                   
003210              move Reg-Dflt-Uncertainty to WS-Sun-Uncert                  
003220        when  Reg-Name (SL-Reg-Ix) = Inq-Location                         
003230              move Reg-Sun-Hours (SL-Reg-Ix)   to WS-Sun-Hours            
003240              move Reg-Uncertainty (SL-Reg-Ix) to WS-Sun-Uncert           
003250     end-search.                                                          
003260*>                                                                        
003270 AA100-Exit.  exit section.                                               
003280*>                                                                        
003290 AA200-SIZE-SYSTEM section.                                               
003300*>**************************                                              
003310*>                                                                        
003320*> R2 - required system size, clamped, panels, roof space.                
003330*>                                                                        
003340     compute  WS-Daily-Kwh = Inq-Monthly-Kwh / 30.                        
003350     compute  WS-Required-Kw rounded =                                    
003360              (WS-Daily-Kwh /                                             
003370               (WS-Sun-Hours * SL-Parm-Sys-Efficiency))                   
003380               * SL-Parm-Oversize-Factor.                                 
003390*>                                                                        
003400     evaluate true                                                        
003410        when  WS-Required-Kw < SL-Parm-Min-System-Kw                      
003420              move SL-Parm-Min-System-Kw to WS-Clamped-Kw                 
003430              display SL010 upon console                                  
003440        when  WS-Required-Kw > SL-Parm-Max-System-Kw                      
003450              move SL-Parm-Max-System-Kw to WS-Clamped-Kw                 
003460              display SL011 upon console                                  
003470        when  other                                                       
003480              move WS-Required-Kw       to WS-Clamped-Kw                  
003490     end-evaluate.                                                        
003500*>                                                                        
003510     move     WS-Clamped-Kw    to WS-Derive-Kw.                           
003520     perform  AA210-DERIVE-PANELS-AND-SPACE.                              
003530     move     WS-Derive-Panels to WS-Max-Panels-Roof.                     
003540     move     WS-Derive-Space  to WS-Required-Space.                      
003550*>                                                                        
003560 AA200-Exit.  exit section.                                               
003570*>                                                                        
003580 AA210-DERIVE-PANELS-AND-SPACE.                                           
003590*>******************************                                          
003600*>                                                                        
003610*> Shared Ceiling(kw*1000/watts) then space = panels*area*                
003620*> buffer, used from R2 sizing and again from R6 for the                  
003630*> budget-constrained and both-constrained final systems.                 
003640*>                                                                        
003650     compute  WS-Derive-Watts = WS-Derive-Kw * 1000.                      
003660     divide   WS-Derive-Watts by SL-Parm-Panel-Watts                      
003670              giving WS-Derive-Panels                                     
003680              remainder WS-Derive-Rem.                                    
003690     if       WS-Derive-Rem > 0                                           
003700              add 1 to WS-Derive-Panels.                                  
003710     compute  WS-Derive-Space rounded =                                   
003720              WS-Derive-Panels * SL-Parm-Panel-Area-Sqft                  
003730               * SL-Parm-Space-Buffer.                                    
003740*>                                                                        
003750 AA300-CHECK-ROOF-SPACE section.                                          
003760*>*******************************                                         
003770*>                                                                        
003780*> R3 - only fires when a roof space was actually supplied.               
003790*>                                                                        
003800     if       Inq-Roof-Space = zero                                       
003810              go to AA300-Exit.                                           
003820     if       Inq-Roof-Space >= WS-Required-Space                         
003830              go to AA300-Exit.                                           
003840*>                                                                        
003850     compute  WS-Max-Panels-Roof =                                        
003860              Inq-Roof-Space /                                            
003870              (SL-Parm-Panel-Area-Sqft * SL-Parm-Space-Buffer).           
003880     compute  WS-Max-Kw-Roof rounded =                                    
003890              (WS-Max-Panels-Roof * SL-Parm-Panel-Watts) / 1000.          
003900     set      WS-Roof-Is-Constrained to true.                             
003910     display  SL012 upon console.                                         
003920*>                                                                        
003930 AA300-Exit.  exit section.                                               
003940*>                                                                        
003950 AA400-COMPUTE-COST section.                                              
003960*>***************************                                             
003970*>                                                                        
003980*> R4 - Ws-Cost-Kw in, Ws-Cost-Result out, roof multiplier                
003990*> looked up from the compiled param table, unknown => tile.              
004000*>                                                                        
004010     move     Inq-Roof-Type    to WS-Norm-Roof-Type.                      
004020     evaluate WS-Norm-Roof-Type                                           
004030        when  "tile"                                                      
004040              move 1 to WS-Roof-Mult-Ix                                   
004050        when  "asbestos"                                                  
004060              move 2 to WS-Roof-Mult-Ix                                   
004070        when  "concrete"                                                  
004080              move 3 to WS-Roof-Mult-Ix                                   
004090        when  "other"                                                     
004100              move 4 to WS-Roof-Mult-Ix                                   
004110        when  other                                                       
004120              move 1 to WS-Roof-Mult-Ix                                   
004130     end-evaluate.                                                        
004140     move     SL-Parm-Mult-Occ (WS-Roof-Mult-Ix) to WS-Roof-Mult.         
004150*>                                                                        
004160     compute  WS-Cost-Result rounded =                                    
004170              (WS-Cost-Kw * SL-Parm-Cost-Per-Kw * WS-Roof-Mult)           
004180               + SL-Parm-Fixed-Cost.                                      
004190*>                                                                        
004200 AA400-Exit.  exit section.                                               
004210*>                                                                        
004220 AA500-CHECK-BUDGET section.                                              
004230*>***************************                                             
004240*>                                                                        
004250*> R5 - Note the affordability formula ignores the roof                   
004260*> multiplier, matches the source system exactly.                         
004270*>                                                                        
004280     if       Inq-Budget < SL-Parm-Min-Budget                             
004290              display SL013 upon console                                  
004300              perform BB050-SET-INFEASIBLE-RESULT                         
004310              go to AA500-Exit.                                           
004320*>                                                                        
004330     if       Inq-Budget >= WS-Req-Cost                                   
004340              go to AA500-Exit.                                           
004350*>                                                                        
004360     if       Inq-Budget <= SL-Parm-Fixed-Cost                            
004370              display SL014 upon console                                  
004380              perform BB050-SET-INFEASIBLE-RESULT                         
004390              go to AA500-Exit.                                           
004400*>                                                                        
004410     compute  WS-Max-Kw-Budget rounded =                                  
004420              (Inq-Budget - SL-Parm-Fixed-Cost)                           
004430               / SL-Parm-Cost-Per-Kw.                                     
004440     if       WS-Max-Kw-Budget < zero                                     
004450              move zero to WS-Max-Kw-Budget.                              
004460*>                                                                        
004470     if       WS-Max-Kw-Budget < SL-Parm-Min-System-Kw                    
004480              display SL015 upon console                                  
004490              perform BB050-SET-INFEASIBLE-RESULT                         
004500              go to AA500-Exit.                                           
004510*>                                                                        
004520     set      WS-Budget-Is-Constrained to true.                           
004530     display  SL016 upon console.                                         
004540*>                                                                        
004550 AA500-Exit.  exit section.                                               
004560*>                                                                        
004570 BB050-SET-INFEASIBLE-RESULT.                                             
004580*>****************************                                            
004590*>                                                                        
004600     set      WS-Is-Infeasible to true.                                   
004610     move     "INFEAS"         to WS-Constraint-Code.                     
004620*>                                                                        
004630 AA600-SELECT-FINAL-SYSTEM section.                                       
004640*>**********************************                                      
004650*>                                                                        
004660*> R6 - both takes precedence over roof-only and budget-only.             
004670*>                                                                        
004680     evaluate true                                                        
004690        when  WS-Roof-Is-Constrained and WS-Budget-Is-Constrained         
004700              perform AA610-FINAL-BOTH                                    
004710        when  WS-Roof-Is-Constrained                                      
004720              perform AA620-FINAL-ROOF-ONLY                               
004730        when  WS-Budget-Is-Constrained                                    
004740              perform AA630-FINAL-BUDGET-ONLY                             
004750        when  other                                                       
004760              perform AA640-FINAL-UNCONSTRAINED                           
004770     end-evaluate.                                                        
004780*>                                                                        
004790 AA600-Exit.  exit section.                                               
004800*>                                                                        
004810 AA610-FINAL-BOTH.                                                        
004820*>*****************                                                       
004830*>                                                                        
004840     if       WS-Max-Kw-Roof < WS-Max-Kw-Budget                           
004850              move WS-Max-Kw-Roof   to WS-Final-Kw                        
004860     else                                                                 
004870              move WS-Max-Kw-Budget to WS-Final-Kw.                       
004880     move     WS-Final-Kw      to WS-Derive-Kw.                           
004890     perform  AA210-DERIVE-PANELS-AND-SPACE.                              
004900     move     WS-Derive-Panels to WS-Final-Panels.                        
004910     move     WS-Derive-Space  to WS-Final-Space.                         
004920     move     WS-Final-Kw      to WS-Cost-Kw.                             
004930     perform  AA400-COMPUTE-COST.                                         
004940     move     WS-Cost-Result   to WS-Final-Cost.                          
004950     move     "BOTH  "         to WS-Constraint-Code.                     
004960*>                                                                        
004970 AA620-FINAL-ROOF-ONLY.                                                   
004980*>**********************                                                  
004990*>                                                                        
005000     move     WS-Max-Kw-Roof      to WS-Final-Kw.                         
005010     move     WS-Max-Panels-Roof  to WS-Final-Panels.                     
005020     move     Inq-Roof-Space      to WS-Final-Space.                      
005030     move     WS-Final-Kw         to WS-Cost-Kw.                          
005040     perform  AA400-COMPUTE-COST.                                         
005050     move     WS-Cost-Result      to WS-Final-Cost.                       
005060     move     "ROOF  "            to WS-Constraint-Code.                  
005070*>                                                                        
005080 AA630-FINAL-BUDGET-ONLY.                                                 
005090*>************************                                                
005100*>                                                                        
005110     move     WS-Max-Kw-Budget to WS-Final-Kw.                            
005120     move     WS-Final-Kw      to WS-Derive-Kw.                           
005130     perform  AA210-DERIVE-PANELS-AND-SPACE.                              
005140     move     WS-Derive-Panels to WS-Final-Panels.                        
005150     move     WS-Derive-Space  to WS-Final-Space.                         
005160     move     WS-Final-Kw      to WS-Cost-Kw.                             
005170     perform  AA400-COMPUTE-COST.                                         
005180     if       WS-Cost-Result > Inq-Budget                                 
005190              move Inq-Budget to WS-Final-Cost                            
005200     else                                                                 
005210              move WS-Cost-Result to WS-Final-Cost.                       
005220     move     "BUDGET"         to WS-Constraint-Code.                     
005230*>                                                                        
005240 AA640-FINAL-UNCONSTRAINED.                                               
005250*>**************************                                              
005260*>                                                                        
005270     move     WS-Clamped-Kw      to WS-Final-Kw.                          
005280     move     WS-Max-Panels-Roof to WS-Final-Panels.                      
005290     move     WS-Required-Space  to WS-Final-Space.                       
005300     move     WS-Req-Cost        to WS-Final-Cost.                        
005310     move     "NONE  "           to WS-Constraint-Code.                   
005320*>                                                                        
005330 AA700-COMPUTE-SAVINGS section.                                           
005340*>******************************                                          
005350*>                                                                        
005360*> R7/R8 - generation, tariff, savings and payback.                       
005370*>                                                                        
005380     perform  AA800-COMPUTE-AVG-TARIFF.                                   
005390     compute  WS-Annual-Gen rounded =                                     
005400              WS-Final-Kw * WS-Sun-Hours *                                
005410              SL-Parm-Sys-Efficiency * 365.                               
005420     compute  WS-Energy-Savings =                                         
005430              WS-Annual-Gen * SL-Parm-Self-Consume *                      
005440              WS-Avg-Tariff.                                              
005450     compute  WS-Maintenance =                                            
005460              WS-Final-Cost * SL-Parm-Maint-Rate.                         
005470     compute  WS-Annual-Savings rounded =                                 
005480              WS-Energy-Savings - WS-Maintenance.                         
005490*>                                                                        
005500     if       WS-Annual-Savings not > zero                                
005510              move zero to WS-Payback-Yrs                                 
005520              display SL017 upon console                                  
005530              go to AA700-Exit.                                           
005540*>                                                                        
005550     compute  WS-Payback-Yrs rounded =                                    
005560              WS-Final-Cost / WS-Annual-Savings.                          
005570     set      WS-Payback-Ok to true.                                      
005580*>                                                                        
005590 AA700-Exit.  exit section.                                               
005600*>                                                                        
005610 AA800-COMPUTE-AVG-TARIFF section.                                        
005620*>*********************************                                       
005630*>                                                                        
005640*> R8 - progressive bracket bill on the original monthly Kwh,             
005650*> at least 4 decimals of precision carried into R7.                      
005660*>                                                                        
005670     move     Inq-Monthly-Kwh  to WS-Remaining-Kwh.                       
005680     move     zero             to WS-Bill-Total WS-Prev-Max.              
005690     if       Inq-Monthly-Kwh = zero                                      
005700              move zero to WS-Avg-Tariff                                  
005710              go to AA800-Exit.                                           
005720*>                                                                        
005730     set      SL-Tar-Ix to 1.                                             
005740     perform  AA810-TARIFF-BRACKET                                        
005750              varying SL-Tar-Ix from 1 by 1                               
005760              until   SL-Tar-Ix > 5                                       
005770                   or WS-Remaining-Kwh = zero.                            
005780*>                                                                        
005790     compute  WS-Avg-Tariff rounded =                                     
005800              WS-Bill-Total / Inq-Monthly-Kwh.                            
005810*>                                                                        
005820 AA800-Exit.  exit section.                                               
005830*>                                                                        
005840 AA810-TARIFF-BRACKET.                                                    
005850*>*********************                                                   
005860*>                                                                        
005870     if       Tar-Bracket-Open (SL-Tar-Ix)                                
005880              move WS-Remaining-Kwh to WS-Slab-Units                      
005890     else                                                                 
005900              compute WS-Slab-Units =                                     
005910                      Tar-Max-Units (SL-Tar-Ix) - WS-Prev-Max             
005920              if      WS-Slab-Units > WS-Remaining-Kwh                    
005930                      move WS-Remaining-Kwh to WS-Slab-Units.             
005940*>                                                                        
005950     compute  WS-Bill-Total = WS-Bill-Total +                             
005960              (WS-Slab-Units * Tar-Rate (SL-Tar-Ix)).                     
005970     subtract WS-Slab-Units from WS-Remaining-Kwh.                        
005980     move     Tar-Max-Units (SL-Tar-Ix) to WS-Prev-Max.                   
005990     if       WS-Remaining-Kwh = zero                                     
006000              add      SL-Parm-Fixed-Charge to WS-Bill-Total.             
006010*>                                                                        
