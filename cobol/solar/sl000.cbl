000010*>****************************************************************        
000020*>                                                               *        
000030*>                  Solar Advisory   Batch Run                   *        
000040*>         Reads Inquiry, drives the rule chain, prints          *        
000050*>              the Advisory report, one pass only               *        
000060*>                                                               *        
000070*>****************************************************************        
000080*>                                                                        
000090 identification          division.                                        
000100*>===============================                                         
000110*>                                                                        
000120      program-id.         sl000.                                          
000130      author.             D M Fernando.                                   
000140      installation.       Applewood Computers - Colombo Office.           
000150      date-written.       04/01/1986.                                     
000160      date-compiled.                                                      
000170      security.           Copyright (C) 1986-2026 & later,                
000180                           Vincent Bryan Coen.                            
000190                           Distributed under the GNU General              
000200                           Public License. See file COPYING.              
000210*>**                                                                      
000220*>    Remarks.            Solar advisory batch driver. Reads              
000230*>                        Inquiry (arrival order, no sort key),           
000240*>                        calls Slcalc once per record, writes            
000250*>                        Results and the Advisory report with            
000260*>                        grand totals at end of file.                    
000270*>**                                                                      
000280*>    Called modules.     Slcalc.                                         
000290*>**                                                                      
000300*>    Files used:                                                         
000310*>                        INQUIRY.  input, line sequential.               
000320*>                        RESULTS. output, line sequential.               
000330*>                        REPORT.  output, Report Writer, 132.            
000340*>**                                                                      
000350*>    Error messages used.                                                
000360*>                        SL001 - SL004, SY001.                           
000370*>**                                                                      
000380*> Changes:                                                               
000390*> 04/01/86 dmf -        Original Basic driver + printer.                 
000400*> 19/03/91 dmf -    .01 Ported to Cobol-74 for the Payroll               
000410*>                       machine.                                         
000420*> 30/06/03 rjp -    .02 Split sizing/cost maths out to its own           
000430*>                       called module, was all one program.              
000440*> 02/11/98 dmf -    .03 Y2K - run date now ccyymmdd throughout.          
000450*> 09/12/25 vbc - 1.0.00 Recreated for Sri Lanka rooftop solar            
000460*>                       advisory batch, ticket SLR-114. Report   SLR-114 
000470*>                       section built from vacprint's heading            
000480*>                       style, single pass, no sort.                     
000490*> 19/01/26 vbc -    .01 Category totals now use a Search over            
000500*>                       Slcat's table instead of a five-way              
000510*>                       If chain, ticket SLR-122.                SLR-122 
000520*> 02/02/26 vbc -    .02 Added Sw0-Trace so a JCL UPSI switch             
000530*>                       can turn on per-record echo without a            
000540*>                       recompile, ticket SLR-130.               SLR-130 
000550*>**                                                                      
000560 environment             division.                                        
000570*>===============================                                         
000580*>                                                                        
000590 configuration           section.                                         
000600 special-names.                                                           
000610     C01 is TOP-OF-FORM                                                   
000620     switch 0 is SW0-Trace-Switch                                         
000630         on status is SW0-Trace-On                                        
000640         off status is SW0-Trace-Off.                                     
000650*>                                                                        
000660 input-output            section.                                         
000670 file-control.                                                            
000680 copy "selslinq.cob".                                                     
000690 copy "selslres.cob".                                                     
000700 copy "selslrpt.cob".                                                     
000710*>                                                                        
000720 data                    division.                                        
000730*>===============================                                         
000740*>                                                                        
000750 file section.                                                            
000760*>-------------                                                           
000770 copy "fdslinq.cob".                                                      
000780 copy "fdslres.cob".                                                      
000790 copy "fdslrpt.cob".                                                      
000800*>                                                                        
000810 working-storage         section.                                         
000820*>--------------------------------                                        
000830 77  prog-name           pic x(15) value "SL000 (1.0.02)".                
000840*>                                                                        
000850 01  WS-File-Status.                                                      
000860     03  SL-Inq-Status       pic xx  value "00".                          
000870     03  SL-Res-Status       pic xx  value "00".                          
000880     03  SL-Rpt-Status       pic xx  value "00".                          
000890     03  filler              pic x(2).                                    
000900*>                                                                        
000910 01  WS-Control-Flags.                                                    
000920     03  WS-Inq-Eof-Flag     pic x   value "N".                           
000930         88  SL-Inq-Eof            value "Y".                             
000940     03  filler              pic x(3).                                    
000950*>                                                                        
000960 77  WS-Run-Date-Raw         pic 9(8).                                    
000970 77  WS-Run-Date-Rem         pic 9(4) comp.                               
000980 77  WS-Run-Ccyy             pic 9(4) comp.                               
000990 77  WS-Run-Mm               pic 99   comp.                               
001000 77  WS-Run-Dd               pic 99   comp.                               
001010*>                                                                        
001020 01  WS-Date-Formats.                                                     
001030     03  WS-Date             pic x(10) value "99/99/9999".                
001040     03  WS-UK redefines WS-Date.                                         
001050         05  WS-Days         pic 99.                                      
001060         05  filler          pic x.                                       
001070         05  WS-Month        pic 99.                                      
001080         05  filler          pic x.                                       
001090         05  WS-Year         pic 9(4).                                    
001100     03  WS-USA redefines WS-Date.  *> Not used, kept from                
001110                                    *> the shop's date module.            
001120         05  WS-USA-Month    pic 99.                                      
001130         05  filler          pic x.                                       
001140         05  WS-USA-Days     pic 99.                                      
001150         05  filler          pic x.                                       
001160         05  filler          pic 9(4).                                    
001170     03  WS-Intl redefines WS-Date.  *> Not used.                         
001180         05  WS-Intl-Year    pic 9(4).                                    
001190         05  filler          pic x.                                       
001200         05  WS-Intl-Month   pic 99.                                      
001210         05  filler          pic x.                                       
001220         05  WS-Intl-Days    pic 99.                                      
001230*>                                                                        
001240 copy "slcat.cob".                                                        
001250*>                                                                        
001260 01  SL-Category-Counts.                                                  
001270     03  WS-Cnt-Excellent    pic 9(5)     comp.                           
001280     03  WS-Cnt-Good         pic 9(5)     comp.                           
001290     03  WS-Cnt-Fair         pic 9(5)     comp.                           
001300     03  WS-Cnt-Marginal     pic 9(5)     comp.                           
001310     03  WS-Cnt-Not-Rec      pic 9(5)     comp.                           
001320     03  filler              pic x.                                       
001330 01  SL-Category-Counts-Tbl redefines                                     
001340             SL-Category-Counts.                                          
001350     03  WS-Cnt-Occ          pic 9(5) comp                                
001360                 occurs 5.                                                
001370     03  filler              pic x.                                       
001380*>                                                                        
001390 01  SL-Run-Totals.                                                       
001400     03  WS-Tot-Records      pic 9(7)     comp.                           
001410     03  WS-Tot-Feasible     pic 9(7)     comp.                           
001420     03  WS-Tot-Infeasible   pic 9(7)     comp.                           
001430     03  WS-Tot-Kw           pic 9(7)v99  comp-3.                         
001440     03  WS-Tot-Cost         pic 9(11)v99 comp-3.                         
001450     03  WS-Tot-Savings      pic s9(11)v99 comp-3.                        
001460     03  filler              pic x(4).                                    
001470*>                                                                        
001480 copy "slcall.cob".                                                       
001490*>                                                                        
001500 01  Error-Messages.                                                      
001510     03  SY001  pic x(46) value                                           
001520         "SY001 Aborting run - bad file status".                          
001530     03  SL001  pic x(46) value                                           
001540         "SL001 Inquiry file will not open, status =".                    
001550     03  SL002  pic x(46) value                                           
001560         "SL002 Result file error, status =".                             
001570     03  SL003  pic x(46) value                                           
001580         "SL003 Report file will not open, status =".                     
001590     03  SL004  pic x(46) value                                           
001600         "SL004 Inquiry file read error, status =".                       
001610     03  filler pic x(4).                                                 
001620*>                                                                        
001630 report                  section.                                         
001640*>--------------------------------                                        
001650*>                                                                        
001660 RD  SL-Advisory-Report                                                   
001670     control      final                                                   
001680     page limit   58                                                      
001690     heading      1                                                       
001700     first detail 4                                                       
001710     last detail  56.                                                     
001720*>                                                                        
001730 01  SL-Page-Head type page heading.                                      
001740     03  line  1.                                                         
001750         05  col 32 pic x(38) value                                       
001760             "ROOFTOP SOLAR ROI ADVISOR - BATCH RUN".                     
001770         05  col 100 pic x(10) source WS-Date.                            
001780     03  line  2.                                                         
001790         05  col  1 pic x(15) source Prog-Name.                           
001800         05  col 118 pic x(5) value "Page ".                              
001810         05  col 123 pic zzz9 source Page-Counter.                        
001820     03  line  4.                                                         
001830         05  col  1  pic x(8)  value "ID".                                
001840         05  col 11  pic x(10) value "LOCATION".                          
001850         05  col 23  pic x(6)  value "KWH".                               
001860         05  col 31  pic x(1)  value "F".                                 
001870         05  col 34  pic x(6)  value "SYS-KW".                            
001880         05  col 42  pic x(6)  value "PANELS".                            
001890         05  col 50  pic x(10) value "COST".                              
001900         05  col 63  pic x(10) value "SAVINGS".                           
001910         05  col 76  pic x(6)  value "PYBACK".                            
001920         05  col 84  pic x(6)  value "CONF".                              
001930         05  col 92  pic x(20) value "CATEGORY".                          
001940         05  col 114 pic x(6)  value "CONSTR".                            
001950*>                                                                        
001960 01  SL-Detail-Line type detail.                                          
001970     03  line + 1.                                                        
001980         05  col   1 pic x(8)      source Inq-Id.                         
001990         05  col  11 pic x(15)     source Inq-Location.                   
002000         05  col  27 pic zzzz9.99  source Inq-Monthly-Kwh.                
002010         05  col  38 pic x         source Res-Feasible.                   
002020         05  col  41 pic zz9.99    source Res-System-Kw.                  
002030         05  col  49 pic zzz9      source Res-Num-Panels.                 
002040         05  col  56 pic z,zzz,zz9.99                                     
002050                                    source Res-Cost.                      
002060         05  col  70 pic -z,zzz,zz9.99                                    
002070                                    source Res-Annual-Savings.            
002080         05  col  85 pic zz9.9     source Res-Payback-Yrs.                
002090         05  col  92 pic x(6)      source Res-Confidence.                 
002100         05  col 100 pic x(20)     source Res-Category.                   
002110         05  col 122 pic x(6)      source Res-Constraint.                 
002120*>                                                                        
002130 01  SL-Total-Line type final.                                            
002140     03  line + 3.                                                        
002150         05  col  1  pic x(24) value                                      
002160             "TOTAL INQUIRIES READ....".                                  
002170         05  col 26  pic zzzzz9  source WS-Tot-Records.                   
002180     03  line + 1.                                                        
002190         05  col  1  pic x(24) value                                      
002200             "FEASIBLE / INFEASIBLE...".                                  
002210         05  col 26  pic zzzzz9  source WS-Tot-Feasible.                  
002220         05  col 34  pic x(1)   value "/".                                
002230         05  col 36  pic zzzzz9  source WS-Tot-Infeasible.                
002240     03  line + 1.                                                        
002250         05  col  1  pic x(24) value                                      
002260             "TOTAL RECOMMENDED KW....".                                  
002270         05  col 26  pic zzzzzz9.99                                       
002280                                  source WS-Tot-Kw.                       
002290     03  line + 1.                                                        
002300         05  col  1  pic x(24) value                                      
002310             "TOTAL INSTALLATION COST.".                                  
002320         05  col 26  pic z,zzz,zzz,zz9.99                                 
002330                                  source WS-Tot-Cost.                     
002340     03  line + 1.                                                        
002350         05  col  1  pic x(24) value                                      
002360             "TOTAL ANNUAL SAVINGS....".                                  
002370         05  col 26  pic -,zzz,zzz,zz9.99                                 
002380                                  source WS-Tot-Savings.                  
002390     03  line + 2.                                                        
002400         05  col  1  pic x(11) value "EXCELLENT..".                       
002410         05  col 12  pic zzzz9  source WS-Cnt-Excellent.                  
002420         05  col 20  pic x(6)  value "GOOD..".                            
002430         05  col 26  pic zzzz9  source WS-Cnt-Good.                       
002440         05  col 34  pic x(6)  value "FAIR..".                            
002450         05  col 40  pic zzzz9  source WS-Cnt-Fair.                       
002460     03  line + 1.                                                        
002470         05  col  1  pic x(11) value "MARGINAL...".                       
002480         05  col 12  pic zzzz9  source WS-Cnt-Marginal.                   
002490         05  col 20  pic x(17) value "NOT-RECOMMENDED..".                 
002500         05  col 37  pic zzzz9  source WS-Cnt-Not-Rec.                    
002510*>                                                                        
002520 procedure               division.                                        
002530*>=================================                                       
002540*>                                                                        
002550 AA000-MAIN-LINE.                                                         
002560*>****************                                                        
002570*>                                                                        
002580     perform  AA005-GET-RUN-DATE.                                         
002590     perform  AA010-OPEN-SL-FILES.                                        
002600     perform  AA020-PROCESS-INQUIRIES.                                    
002610     perform  AA030-CLOSE-SL-FILES.                                       
002620     goback.                                                              
002630*>                                                                        
002640 AA005-GET-RUN-DATE.                                                      
002650*>*******************                                                     
002660*>                                                                        
002670     accept   WS-Run-Date-Raw from date yyyymmdd.                         
002680     divide   WS-Run-Date-Raw by 10000                                    
002690              giving WS-Run-Ccyy                                          
002700              remainder WS-Run-Date-Rem.                                  
002710     divide   WS-Run-Date-Rem by 100                                      
002720              giving WS-Run-Mm                                            
002730              remainder WS-Run-Dd.                                        
002740     move     WS-Run-Dd       to WS-Days.                                 
002750     move     WS-Run-Mm       to WS-Month.                                
002760     move     WS-Run-Ccyy     to WS-Year.                                 
002770*>                                                                        
002780 AA010-OPEN-SL-FILES section.                                             
002790*>****************************                                            
002800*>                                                                        
002810     open     input SL-Inquiry-File.                                      
002820     if       SL-Inq-Status not = "00"                                    
002830              display SL001 upon console                                  
002840              display SL-Inq-Status upon console                          
002850              goback.                                                     
002860*>                                                                        
002870     open     output SL-Result-File.                                      
002880     if       SL-Res-Status not = "00"                                    
002890              display SL002 upon console                                  
002900              display SL-Res-Status upon console                          
002910              close SL-Inquiry-File                                       
002920              goback.                                                     
002930*>                                                                        
002940     open     output SL-Report-File.                                      
002950     if       SL-Rpt-Status not = "00"                                    
002960              display SL003 upon console                                  
002970              display SL-Rpt-Status upon console                          
002980              close SL-Inquiry-File SL-Result-File                        
002990              goback.                                                     
003000*>                                                                        
003010     initiate SL-Advisory-Report.                                         
003020     move     zero    to WS-Tot-Records WS-Tot-Feasible                   
003030                          WS-Tot-Infeasible WS-Tot-Kw                     
003040                          WS-Tot-Cost WS-Tot-Savings.                     
003050     move     zero    to SL-Category-Counts.                              
003060     move     "SLCALC"  to SL-Called.                                     
003070     move     "SL000"   to SL-Caller.                                     
003080*>                                                                        
003090 AA010-Exit.  exit section.                                               
003100*>                                                                        
003110 AA020-PROCESS-INQUIRIES.                                                 
003120*>************************                                                
003130*>                                                                        
003140     perform  BB010-READ-NEXT-INQUIRY.                                    
003150     perform  BB020-PROCESS-ONE-INQUIRY                                   
003160              thru BB020-Exit                                             
003170              until SL-Inq-Eof.                                           
003180*>                                                                        
003190 AA030-CLOSE-SL-FILES.                                                    
003200*>*********************                                                   
003210*>                                                                        
003220     terminate SL-Advisory-Report.                                        
003230     close    SL-Inquiry-File SL-Result-File SL-Report-File.              
003240*>                                                                        
003250 BB010-READ-NEXT-INQUIRY.                                                 
003260*>************************                                                
003270*>                                                                        
003280     read     SL-Inquiry-File                                             
003290        at end move "Y" to WS-Inq-Eof-Flag                                
003300     end-read.                                                            
003310     if       not SL-Inq-Eof and SL-Inq-Status not = "00"                 
003320              display SL004 upon console                                  
003330              display SL-Inq-Status upon console                          
003340              move "Y" to WS-Inq-Eof-Flag.                                
003350*>                                                                        
003360 BB020-PROCESS-ONE-INQUIRY section.                                       
003370*>**********************************                                      
003380*>                                                                        
003390     perform  BB030-EDIT-INQUIRY-RECORD.                                  
003400     if       SW0-Trace-On                                                
003410              display "SLR TRACE " Inq-Id upon console.                   
003420     perform  BB040-CALL-SLCALC.                                          
003430     perform  BB050-WRITE-SL-RESULT.                                      
003440     perform  BB060-PRINT-DETAIL-LINE.                                    
003450     perform  BB070-ACCUMULATE-TOTALS.                                    
003460     perform  BB010-READ-NEXT-INQUIRY.                                    
003470 BB020-Exit.  exit section.                                               
003480*>                                                                        
003490 BB030-EDIT-INQUIRY-RECORD.                                               
003500*>**************************                                              
003510*>                                                                        
003520*> R1a - lowercase location and roof type before the lookup,              
003530*> Slcalc's Sl018 check assumes this has already been done.               
003540*>                                                                        
003550     inspect  Inq-Location  converting                                    
003560              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                             
003570              "abcdefghijklmnopqrstuvwxyz".                               
003580     inspect  Inq-Roof-Type converting                                    
003590              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                             
003600              "abcdefghijklmnopqrstuvwxyz".                               
003610*>                                                                        
003620 BB040-CALL-SLCALC.                                                       
003630*>******************                                                      
003640*>                                                                        
003650     call     "SLCALC" using SL-Inquiry-Record                            
003660                              SL-Result-Record                            
003670                              SL-Calling-Data.                            
003680*>                                                                        
003690 BB050-WRITE-SL-RESULT.                                                   
003700*>**********************                                                  
003710*>                                                                        
003720     write    SL-Result-Record.                                           
003730     if       SL-Res-Status not = "00"                                    
003740              display SL002 upon console                                  
003750              display SL-Res-Status upon console.                         
003760*>                                                                        
003770 BB060-PRINT-DETAIL-LINE.                                                 
003780*>************************                                                
003790*>                                                                        
003800     generate SL-Detail-Line.                                             
003810*>                                                                        
003820 BB070-ACCUMULATE-TOTALS.                                                 
003830*>************************                                                
003840*>                                                                        
003850     add      1 to WS-Tot-Records.                                        
003860     if       Res-Is-Feasible                                             
003870              add 1 to WS-Tot-Feasible                                    
003880              add Res-System-Kw      to WS-Tot-Kw                         
003890              add Res-Cost           to WS-Tot-Cost                       
003900              add Res-Annual-Savings to WS-Tot-Savings                    
003910     else                                                                 
003920              add 1 to WS-Tot-Infeasible.                                 
003930*>                                                                        
003940     set      SL-Cat-Ix to 1.                                             
003950     search   SL-Category-Entry                                           
003960        at end                                                            
003970              continue                                                    
003980        when  Cat-Desc (SL-Cat-Ix) = Res-Category                         
003990              add 1 to WS-Cnt-Occ (SL-Cat-Ix)                             
004000     end-search.                                                          
004010*>                                                                        
