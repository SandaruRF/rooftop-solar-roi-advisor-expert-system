000010*>*******************************************                             
000020*>  Table Definition For Sl Category        *                             
000030*>        Description Table                 *                             
000040*>     Compiled-in, 5 categories fixed      *                             
000050*>*******************************************                             
000060*> 07/01/26 vbc - Created.                                                
000070*>                                                                        
000080 01  SL-Category-Table.                                                   
000090     03  SL-Category-Entry occurs 5                                       
000100                 indexed by SL-Cat-Ix.                                    
000110         05  Cat-Code          pic 9.                                     
000120             88  Cat-Excellent       value 1.                             
000130             88  Cat-Good            value 2.                             
000140             88  Cat-Fair            value 3.                             
000150             88  Cat-Marginal        value 4.                             
000160             88  Cat-Not-Recommended value 5.                             
000170         05  Cat-Desc          pic x(20).                                 
000180     03  SL-Category-Values redefines                                     
000190                 SL-Category-Table.                                       
000200         05  filler  pic 9      value 1.                                  
000210         05  filler  pic x(20)  value "Excellent Investment".             
000220         05  filler  pic 9      value 2.                                  
000230         05  filler  pic x(20)  value "Good Investment".                  
000240         05  filler  pic 9      value 3.                                  
000250         05  filler  pic x(20)  value "Fair Investment".                  
000260         05  filler  pic 9      value 4.                                  
000270         05  filler  pic x(20)  value "Marginal Investment".              
000280         05  filler  pic 9      value 5.                                  
000290         05  filler  pic x(20)  value "Not Recommended".                  
000300*>                                                                        
