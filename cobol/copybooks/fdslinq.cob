000010*>*******************************************                             
000020*>  Fd For Sl Inquiry File                  *                             
000030*>*******************************************                             
000040*> 04/01/26 vbc - Created.                                                
000050*>                                                                        
000060 fd  SL-Inquiry-File.                                                     
000070 copy "slinq.cob".                                                        
000080*>                                                                        
