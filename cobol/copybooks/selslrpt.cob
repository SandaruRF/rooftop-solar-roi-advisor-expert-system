000010*>*******************************************                             
000020*>  Select Clause For Sl Report File        *                             
000030*>*******************************************                             
000040*> 04/01/26 vbc - Created.                                                
000050*>                                                                        
000060     select  SL-Report-File   assign to "REPORT"                          
000070             organization    is line sequential                           
000080             file status     is SL-Rpt-Status.                            
000090*>                                                                        
