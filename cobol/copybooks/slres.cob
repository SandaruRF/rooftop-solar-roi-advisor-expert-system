000010*>*******************************************                             
000020*>                                          *                             
000030*>  Record Definition For Sl Result        *                              
000040*>           File                          *                              
000050*>     One record output per Inquiry       *                              
000060*>*******************************************                             
000070*>  File size 100 bytes.                                                  
000080*>                                                                        
000090*> 04/01/26 vbc - Created.                                                
000100*> 15/01/26 vbc - Res-Annual-Savings made signed,                         
000110*>                trailing sign, per finance sign-off.                    
000120*> 22/01/26 vbc - Added Res-Constraint 88-levels.                         
000130*>                                                                        
000140 01  SL-Result-Record.                                                    
000150     03  Res-Id              pic x(8).                                    
000160     03  Res-Feasible        pic x.                                       
000170         88  Res-Is-Feasible       value "Y".                             
000180         88  Res-Not-Feasible      value "N".                             
000190     03  Res-System-Kw       pic 9(3)v99.                                 
000200     03  Res-Num-Panels      pic 9(4).                                    
000210     03  Res-Roof-Space      pic 9(5)v9.                                  
000220     03  Res-Cost            pic 9(9)v99.                                 
000230     03  Res-Annual-Gen      pic 9(7)v99.                                 
000240     03  Res-Annual-Savings  pic s9(9)v99 sign is trailing.               
000250     03  Res-Payback-Yrs     pic 9(3)v9.                                  
000260     03  Res-Confidence      pic x(6).                                    
000270         88  Res-Conf-High         value "HIGH  ".                        
000280         88  Res-Conf-Medium       value "MEDIUM".                        
000290         88  Res-Conf-Low          value "LOW   ".                        
000300     03  Res-Uncert-Yrs      pic 9(3)v9.                                  
000310     03  Res-Category        pic x(20).                                   
000320     03  Res-Constraint      pic x(6).                                    
000330         88  Res-Constr-None       value "NONE  ".                        
000340         88  Res-Constr-Roof       value "ROOF  ".                        
000350         88  Res-Constr-Budget     value "BUDGET".                        
000360         88  Res-Constr-Both       value "BOTH  ".                        
000370         88  Res-Constr-Infeas     value "INFEAS".                        
000380     03  filler              pic x(4).                                    
000390*>                                                                        
