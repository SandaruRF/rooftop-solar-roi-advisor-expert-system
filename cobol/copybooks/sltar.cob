000010*>*******************************************                             
000020*>                                          *                             
000030*>  Table Definition For Sl Tariff         *                              
000040*>        Bracket Table                    *                              
000050*>     Compiled-in, progressive brackets   *                              
000060*>*******************************************                             
000070*>  5 brackets, ascending Tar-Max-Units,                                  
000080*>  bracket 5 is the open (unbounded) slab,                               
000090*>  flagged by Tar-Max-Units = 9999.                                      
000100*>                                                                        
000110*> 05/01/26 vbc - Created.                                                
000120*>                                                                        
000130 01  SL-Tariff-Table.                                                     
000140     03  SL-Tariff-Entry occurs 5                                         
000150                 indexed by SL-Tar-Ix.                                    
000160         05  Tar-Max-Units     pic 9(4).                                  
000170             88  Tar-Bracket-Open    value 9999.                          
000180         05  Tar-Rate          pic 9(3)v99.                               
000190     03  SL-Tariff-Values redefines                                       
000200                 SL-Tariff-Table.                                         
000210         05  filler            pic 9(4)    value 60.                      
000220         05  filler            pic 9(3)v99 value 30.00.                   
000230         05  filler            pic 9(4)    value 90.                      
000240         05  filler            pic 9(3)v99 value 37.00.                   
000250         05  filler            pic 9(4)    value 120.                     
000260         05  filler            pic 9(3)v99 value 42.00.                   
000270         05  filler            pic 9(4)    value 180.                     
000280         05  filler            pic 9(3)v99 value 50.00.                   
000290         05  filler            pic 9(4)    value 9999.                    
000300         05  filler            pic 9(3)v99 value 75.00.                   
000310*>                                                                        
