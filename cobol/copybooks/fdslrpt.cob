000010*>*******************************************                             
000020*>  Fd For Sl Report File                   *                             
000030*>     Report Writer controlled, 132 cols   *                             
000040*>*******************************************                             
000050*> 04/01/26 vbc - Created.                                                
000060*>                                                                        
000070 fd  SL-Report-File                                                       
000080     report is SL-Advisory-Report.                                        
000090*>                                                                        
