000010*>*******************************************                             
000020*>                                          *                             
000030*>  Record Definition For Sl Inquiry       *                              
000040*>           File                          *                              
000050*>     Sequential file, arrival order      *                              
000060*>*******************************************                             
000070*>  File size 58 bytes - fixed by the advisory                            
000080*>  intake feed, do NOT resize without agreement                          
000090*>  from the intake team.                                                 
000100*>                                                                        
000110*> 04/01/26 vbc - Created.                                                
000120*> 11/01/26 vbc - Confirmed Inq-Roof-Space zero                           
000130*>                means not supplied by caller.                           
000140*>                                                                        
000150 01  SL-Inquiry-Record.                                                   
000160     03  Inq-Id            pic x(8).                                      
000170     03  Inq-Monthly-Kwh   pic 9(5)v99.                                   
000180     03  Inq-Location      pic x(15).                                     
000190     03  Inq-Roof-Type     pic x(10).                                     
000200     03  Inq-Budget        pic 9(9)v99.                                   
000210     03  Inq-Roof-Space    pic 9(5)v9.                                    
000220     03  filler            pic x.                                         
000230*>                                                                        
