000010*>*******************************************                             
000020*>                                          *                             
000030*>  Working Record For Sl Param Values     *                              
000040*>     Compiled-in rate card, no file      *                              
000050*>*******************************************                             
000060*>  File size 128 bytes padded to 160 by filler.                          
000070*>                                                                        
000080*> THESE FIELD DEFINITIONS MAY NEED CHANGING                              
000090*>                                                                        
000100*> 04/01/26 vbc - Created - pinned rate card for the run.                 
000110*> 19/01/26 vbc - Added Min-Cost-Uncert, forgot it first pass.            
000120*> 02/02/26 vbc - Roof multipliers moved out of Cost-Data group.          
000130*>                                                                        
000140 01  SL-Param-Record.                                                     
000150     03  SL-Parm-Tariff-Data.                                             
000160         05  SL-Parm-Fixed-Charge  pic 9(5)v99 comp-3                     
000170                     value 1500.00.                                       
000180         05  SL-Parm-Tariff-Uncert pic 9v999   comp-3                     
000190                     value .150.                                          
000200     03  SL-Parm-Panel-Data.                                              
000210         05  SL-Parm-Panel-Watts   pic 9(5)    comp                       
000220                     value 450.                                           
000230         05  SL-Parm-Panel-Area-Sqft pic 9(3)v99 comp-3                   
000240                     value 21.00.                                         
000250         05  SL-Parm-Sys-Efficiency pic 9v999  comp-3                     
000260                     value .800.                                          
000270     03  SL-Parm-Cost-Data.                                               
000280         05  SL-Parm-Cost-Per-Kw   pic 9(6)v99 comp-3                     
000290                     value 190000.00.                                     
000300         05  SL-Parm-Fixed-Cost    pic 9(6)v99 comp-3                     
000310                     value 50000.00.                                      
000320         05  SL-Parm-Min-Cost-Uncert pic 9v99  comp-3                     
000330                     value .10.                                           
000340     03  SL-Parm-Roof-Mults.                                              
000350         05  SL-Parm-Mult-Tile     pic 9v99    comp-3                     
000360                     value 1.00.                                          
000370         05  SL-Parm-Mult-Asbestos pic 9v99    comp-3                     
000380                     value 1.15.                                          
000390         05  SL-Parm-Mult-Concrete pic 9v99    comp-3                     
000400                     value 1.05.                                          
000410         05  SL-Parm-Mult-Other    pic 9v99    comp-3                     
000420                     value 1.10.                                          
000430     03  SL-Parm-Roof-Mult-Tbl redefines                                  
000440                 SL-Parm-Roof-Mults.                                      
000450         05  SL-Parm-Mult-Occ      pic 9v99 comp-3                        
000460                     occurs 4.                                            
000470     03  SL-Parm-Sizing-Data.                                             
000480         05  SL-Parm-Oversize-Factor pic 9v99   comp-3                    
000490                     value 1.10.                                          
000500         05  SL-Parm-Min-System-Kw pic 9(3)v99  comp-3                    
000510                     value 1.50.                                          
000520         05  SL-Parm-Max-System-Kw pic 9(3)v99  comp-3                    
000530                     value 20.00.                                         
000540         05  SL-Parm-Space-Buffer  pic 9v99     comp-3                    
000550                     value 1.20.                                          
000560     03  SL-Parm-Savings-Data.                                            
000570         05  SL-Parm-Self-Consume  pic 9v99     comp-3                    
000580                     value .85.                                           
000590         05  SL-Parm-Maint-Rate    pic 9v999    comp-3                    
000600                     value .010.                                          
000610     03  SL-Parm-Threshold-Data.                                          
000620         05  SL-Parm-Min-Budget    pic 9(9)v99  comp-3                    
000630                     value 250000.00.                                     
000640         05  SL-Parm-Excel-Payback pic 9(3)v9   comp-3                    
000650                     value 5.0.                                           
000660         05  SL-Parm-Ideal-Payback pic 9(3)v9   comp-3                    
000670                     value 7.0.                                           
000680         05  SL-Parm-Max-Payback   pic 9(3)v9   comp-3                    
000690                     value 10.0.                                          
000700     03  filler                   pic x(32).                              
000710*>                                                                        
