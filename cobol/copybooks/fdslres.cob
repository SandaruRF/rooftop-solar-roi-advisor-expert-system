000010*>*******************************************                             
000020*>  Fd For Sl Result File                   *                             
000030*>*******************************************                             
000040*> 04/01/26 vbc - Created.                                                
000050*>                                                                        
000060 fd  SL-Result-File.                                                      
000070 copy "slres.cob".                                                        
000080*>                                                                        
