000010*>*******************************************                             
000020*>                                          *                             
000030*>  Table Definition For Sl Region         *                              
000040*>        Sun-Hours Table                  *                              
000050*>     Compiled-in, no region file yet     *                              
000060*>*******************************************                             
000070*>  6 regions + 1 default entry, not sorted,                              
000080*>  loaded via Value clauses below, searched                              
000090*>  serially (SEARCH, not SEARCH ALL).                                    
000100*>                                                                        
000110*> 05/01/26 vbc - Created.                                                
000120*> 11/01/26 vbc - Default entry split out of the                          
000130*>                Occurs table, used only on a                            
000140*>                failed Search (see Sl-Reg-Found).                       
000150*>                                                                        
000160 01  SL-Region-Table.                                                     
000170     03  SL-Region-Entry occurs 6                                         
000180                 indexed by SL-Reg-Ix.                                    
000190         05  Reg-Name          pic x(15).                                 
000200         05  Reg-Sun-Hours     pic 9v99.                                  
000210         05  Reg-Uncertainty   pic v999.                                  
000220     03  SL-Region-Values redefines                                       
000230                 SL-Region-Table.                                         
000240         05  filler            pic x(15) value "colombo".                 
000250         05  filler            pic 9v99  value 5.5.                       
000260         05  filler            pic v999  value .100.                      
000270         05  filler            pic x(15) value "kandy".                   
000280         05  filler            pic 9v99  value 4.8.                       
000290         05  filler            pic v999  value .200.                      
000300         05  filler            pic x(15) value "galle".                   
000310         05  filler            pic 9v99  value 5.4.                       
000320         05  filler            pic v999  value .120.                      
000330         05  filler            pic x(15) value "hambantota".              
000340         05  filler            pic 9v99  value 6.2.                       
000350         05  filler            pic v999  value .080.                      
000360         05  filler            pic x(15) value "jaffna".                  
000370         05  filler            pic 9v99  value 6.0.                       
000380         05  filler            pic v999  value .100.                      
000390         05  filler            pic x(15) value "anuradhapura".            
000400         05  filler            pic 9v99  value 5.8.                       
000410         05  filler            pic v999  value .150.                      
000420*>                                                                        
000430 01  SL-Region-Default.                                                   
000440     03  Reg-Dflt-Sun-Hours    pic 9v99   value 5.3.                      
000450     03  Reg-Dflt-Uncertainty  pic v999   value .300.                     
000460     03  filler                pic x(4).                                  
000470*>                                                                        
