000010*>*******************************************                             
000020*>  Working Data Private To Slcalc          *                             
000030*>     Uncertainty Components Table         *                             
000040*>*******************************************                             
000050*> 12/01/26 vbc - Created, needed a table shape                           
000060*>                to sum-of-squares the three                             
000070*>                uncertainty components for R9,                          
000080*>                same trick as the Calx credit                           
000090*>                table used, occurs-redefines.                           
000100*>                                                                        
000110 01  SL-Uncert-Components.                                                
000120     03  SL-Uncert-Sun        pic v999  comp-3.                           
000130     03  SL-Uncert-Tariff     pic v999  comp-3.                           
000140     03  SL-Uncert-Cost       pic v999  comp-3.                           
000150     03  filler               pic x.                                      
000160 01  SL-Uncert-Comp-Tbl redefines                                         
000170             SL-Uncert-Components.                                        
000180     03  SL-Uncert-Comp-Occ   pic v999  comp-3                            
000190                 occurs 3.                                                
000200     03  filler               pic x.                                      
000210*>                                                                        
