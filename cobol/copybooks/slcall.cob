000010*>*******************************************                             
000020*>  Ws-Calling-Data For Sl Modules          *                             
000030*>     Passed Sl000 <-> Slcalc              *                             
000040*>*******************************************                             
000050*> 06/01/26 vbc - Created, trimmed down from                              
000060*>                the old menu Ws-Calling-Data,                           
000070*>                we only need who/who and a                              
000080*>                completion code back.                                   
000090*>                                                                        
000100 01  SL-Calling-Data.                                                     
000110     03  SL-Called        pic x(8).                                       
000120     03  SL-Caller        pic x(8).                                       
000130     03  SL-Term-Code     pic 99.                                         
000140     03  filler           pic x(2).                                       
000150*>                                                                        
